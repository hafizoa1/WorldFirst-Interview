000100*****************************************************************
000200*    COPYBOOK:  FXALTCOB                                        *
000300*    DESCRIBES FILE:  <userid>.FXRISK.FILES(RISKALRT)           *
000400*                                                                *
000500*    RISK ALERT OUTPUT RECORD - WRITTEN BY FXRISK1 FOR EVERY     *
000600*    HIGH-RISK POSITION (PASS 2) AND EVERY LOW-BALANCE POSITION  *
000700*    (PASS 3).  APPEND-ONLY FILE - NO KEY, NO REWRITE.           *
000800*                                                                *
000900*    NOTE - THE EXPIRES-AT / RESOLVED-AT / STATUS FIELDS BELOW   *
001000*    SUPPORT THE ALERT LIFECYCLE (ACKNOWLEDGE, RESOLVE, EXPIRE)  *
001100*    DESCRIBED BY THE RISK DESK'S PROCEDURES MANUAL.  FXRISK1    *
001200*    DOES NOT ITSELF ACKNOWLEDGE, RESOLVE OR EXPIRE AN ALERT -   *
001300*    THAT HAPPENS IN THE ON-LINE ALERT QUEUE, NOT IN THIS SWEEP. *
001400*    THE FIELDS ARE CARRIED HERE SO THE LAYOUT MATCHES WHAT THE  *
001500*    QUEUE PROGRAM EXPECTS ON THE FILE.                          *
001600*                                                                *
001700*    AUTHOR :  R. OKONKWO - FX MIDDLE OFFICE SYSTEMS             *
001800*    DATE-WRITTEN. 03/18/1991                                    *
001900*                                                                *
002000*    AMENDMENT HISTORY                                           *
002100*     DATE       INIT  TICKET     DESCRIPTION                    *
002200*     03/18/1991 RO    FX-0002    ORIGINAL LAYOUT                *
002300*     07/22/1993 LMT   FX-0119    ADDED THRESHOLD-VALUE AND      *
002400*                                 ACTUAL-VALUE FOR LOW-BALANCE   *
002500*                                 ALERTS                         *
002600*     02/14/2004 DWK   FX-0271    ADDED 88-LEVELS ON ALERT-LEVEL *
002700*                                 AND ALERT-STATUS               *
002800*     06/02/2009 SAH   FX-0340    ADDED EXPIRES-AT/RESOLVED-AT   *
002900*                                 FOR THE ON-LINE QUEUE PROGRAM  *
003000*                                 - NOT SET BY THIS SWEEP        *
003100*****************************************************************
003200 01  FX-ALERT-RECORD.
003300     05  FX-ALT-LEVEL                PIC X(06).
003400         88  ALERT-LEVEL-HIGH            VALUE 'HIGH  '.
003500         88  ALERT-LEVEL-MEDIUM          VALUE 'MEDIUM'.
003600     05  FX-ALT-MESSAGE               PIC X(80).
003700     05  FX-ALT-RECOMMENDATION        PIC X(80).
003800     05  FX-ALT-CURRENCY-CODE         PIC X(03).
003900     05  FX-ALT-TRIGGERED-BY          PIC X(20).
004000     05  FX-ALT-THRESHOLD-VALUE       PIC S9(13)V99 COMP-3.
004100     05  FX-ALT-ACTUAL-VALUE          PIC S9(13)V99 COMP-3.
004200     05  FX-ALT-TIMESTAMP             PIC X(26).
004300     05  FX-ALT-TS-PARTS REDEFINES
004400         FX-ALT-TIMESTAMP.
004500         10  FX-ALT-TS-YYYY           PIC X(04).
004600         10  FILLER                   PIC X(01).
004700         10  FX-ALT-TS-MM             PIC X(02).
004800         10  FILLER                   PIC X(01).
004900         10  FX-ALT-TS-DD             PIC X(02).
005000         10  FILLER                   PIC X(16).
005100     05  FX-ALT-STATUS                PIC X(12).
005200         88  ALERT-STATUS-ACTIVE         VALUE 'ACTIVE      '.
005300         88  ALERT-STATUS-ACKNOWLEDGED   VALUE 'ACKNOWLEDGED'.
005400         88  ALERT-STATUS-RESOLVED       VALUE 'RESOLVED    '.
005500     05  FX-ALT-EXPIRES-AT            PIC X(26).
005600     05  FX-ALT-RESOLVED-AT           PIC X(26).
005700     05  FILLER                       PIC X(09).
