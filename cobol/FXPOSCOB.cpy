000100*****************************************************************
000200*    COPYBOOK:  FXPOSCOB                                        *
000300*    DESCRIBES FILE:  <userid>.FXRISK.FILES(CURPOSIT)           *
000400*                                                                *
000500*    CURRENCY POSITION RECORD - ONE PER CURRENCY HELD ON THE     *
000600*    BOOK.  CARRIES THE LEDGER BALANCE, THE PENDING CASH FLOWS   *
000700*    NOT YET SETTLED, AND (ONCE FXRISK1 HAS RUN) THE DERIVED     *
000800*    RISK LEVEL AND THE EXCHANGE RATE USED TO GET THERE.         *
000900*                                                                *
001000*    THIS MEMBER IS COPIED UNDER TWO DIFFERENT PREFIXES, THE     *
001100*    SAME WAY THE DESK HAS ALWAYS COPIED CUST2COB - CODE THE     *
001200*    :TAG: PLACEHOLDER ONCE, REPLACE IT BY FX-POS FOR THE INPUT  *
001300*    POSITION FD AND BY FX-POUT FOR THE ENRICHED POSITION-OUT    *
001400*    FD, E.G. COPY FXPOSCOB REPLACING ==:TAG:== BY ==FX-POS==.   *
001500*                                                                *
001600*    AUTHOR :  R. OKONKWO - FX MIDDLE OFFICE SYSTEMS             *
001700*    DATE-WRITTEN. 03/11/1991                                    *
001800*                                                                *
001900*    AMENDMENT HISTORY                                           *
002000*     DATE       INIT  TICKET     DESCRIPTION                    *
002100*     03/11/1991 RO    FX-0001    ORIGINAL LAYOUT                *
002200*     07/22/1993 LMT   FX-0118    ADDED RATE-TIMESTAMP, WIDENED  *
002300*                                 BALANCE TO S9(13)V99 FOR THE   *
002400*                                 YEN AND LIRA DESKS             *
002500*     09/30/1998 CPH   FX-0204-Y2K  LAST-UPDATED WIDENED TO A    *
002600*                                 FULL 26-BYTE STAMP (WAS 6-BYTE *
002700*                                 YYMMDD) AHEAD OF CENTURY ROLL  *
002800*     02/14/2004 DWK   FX-0271    ADDED 88-LEVELS FOR RISK-LEVEL *
002900*                                 SO THE ALERT PASSES CAN TEST   *
003000*                                 :TAG:-RISK-HIGH DIRECTLY       *
003100*     08/19/2011 NTV   FX-0388    MEMBER REWRITTEN TO USE THE    *
003200*                                 :TAG: REPLACING CONVENTION SO  *
003300*                                 ONE COPYBOOK SERVES BOTH THE   *
003400*                                 POSITION-IN AND POSITION-OUT   *
003500*                                 FDS IN FXRISK1 WITHOUT A       *
003600*                                 DUPLICATE-NAME COMPILE ERROR   *
003700*****************************************************************
003800 01  :TAG:-POSITION-RECORD.
003900     05  :TAG:-CURRENCY-CODE         PIC X(03).
004000     05  :TAG:-BALANCE               PIC S9(13)V99 COMP-3.
004100     05  :TAG:-PENDING-INCOME        PIC S9(13)V99 COMP-3.
004200     05  :TAG:-PENDING-PAYMENTS      PIC S9(13)V99 COMP-3.
004300     05  :TAG:-RISK-LEVEL            PIC X(06).
004400         88  :TAG:-RISK-HIGH             VALUE 'HIGH  '.
004500         88  :TAG:-RISK-MEDIUM           VALUE 'MEDIUM'.
004600         88  :TAG:-RISK-LOW              VALUE 'LOW   '.
004700     05  :TAG:-CURRENT-RATE          PIC S9(04)V9(06) COMP-3.
004800     05  :TAG:-RATE-TIMESTAMP        PIC X(26).
004900     05  :TAG:-RATE-TS-PARTS REDEFINES
005000         :TAG:-RATE-TIMESTAMP.
005100         10  :TAG:-RATE-TS-YYYY      PIC X(04).
005200         10  FILLER                  PIC X(01).
005300         10  :TAG:-RATE-TS-MM        PIC X(02).
005400         10  FILLER                  PIC X(01).
005500         10  :TAG:-RATE-TS-DD        PIC X(02).
005600         10  FILLER                  PIC X(16).
005700     05  :TAG:-LAST-UPDATED          PIC X(26).
005800     05  FILLER                      PIC X(04).
