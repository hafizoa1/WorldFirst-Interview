000100*****************************************************************
000200*    COPYBOOK:  FXRATCOB                                        *
000300*    DESCRIBES FILE:  <userid>.FXRISK.FILES(EXCHRATE)           *
000400*                                                                *
000500*    EXCHANGE RATE QUOTE RECORD - ONE PER QUOTE RECEIVED FROM    *
000600*    THE RATE FEED FOR A GIVEN CURRENCY PAIR.  FXRISK1 LOADS     *
000700*    THIS FILE INTO FX-RATE-TABLE (SEE FXRISK1 WORKING-STORAGE)  *
000800*    ONCE AT THE START OF THE RUN AND SEARCHES THE TABLE FOR THE *
000900*    LATEST QUOTE ON EACH NON-USD POSITION.                      *
001000*                                                                *
001100*    AUTHOR :  R. OKONKWO - FX MIDDLE OFFICE SYSTEMS             *
001200*    DATE-WRITTEN. 03/11/1991                                    *
001300*                                                                *
001400*    AMENDMENT HISTORY                                           *
001500*     DATE       INIT  TICKET     DESCRIPTION                    *
001600*     03/11/1991 RO    FX-0001    ORIGINAL LAYOUT                *
001700*     07/22/1993 LMT   FX-0118    ADDED BID/ASK - DESK WANTS THE *
001800*                                 SPREAD CARRIED EVEN THOUGH THE *
001900*                                 SWEEP ONLY RATES OFF THE MID   *
002000*     11/09/1996 PJQ   FX-0177    ADDED VOLATILITY-INDEX FOR THE *
002100*                                 RISK COMMITTEE'S OWN REPORTING *
002200*                                 - NOT USED BY FXRISK1 ITSELF   *
002300*****************************************************************
002400 01  FX-RATE-RECORD.
002500     05  FX-RATE-PAIR                PIC X(07).
002600     05  FX-RATE-MID                 PIC S9(04)V9(06) COMP-3.
002700     05  FX-RATE-BID                 PIC S9(04)V9(06) COMP-3.
002800     05  FX-RATE-ASK                 PIC S9(04)V9(06) COMP-3.
002900     05  FX-RATE-TIMESTAMP           PIC X(26).
003000     05  FX-RATE-TS-PARTS REDEFINES
003100         FX-RATE-TIMESTAMP.
003200         10  FX-RATE-TS-YYYY         PIC X(04).
003300         10  FILLER                  PIC X(01).
003400         10  FX-RATE-TS-MM           PIC X(02).
003500         10  FILLER                  PIC X(01).
003600         10  FX-RATE-TS-DD           PIC X(02).
003700         10  FILLER                  PIC X(16).
003800     05  FX-RATE-SOURCE               PIC X(20).
003900     05  FX-RATE-VOLATILITY-INDEX    PIC S9(04)V9(06) COMP-3.
004000     05  FILLER                      PIC X(06).
