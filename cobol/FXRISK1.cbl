000100*****************************************************************
000200* PROGRAM:  FXRISK1
000300*
000400* AUTHOR :  R. OKONKWO
000500*           FX MIDDLE OFFICE SYSTEMS
000600*
000700* NIGHTLY FX CURRENCY-RISK SWEEP.  READS THE CURRENT BOOK OF
000800* CURRENCY POSITIONS, ATTACHES THE LATEST KNOWN EXCHANGE RATE TO
000900* EACH ONE, CLASSIFIES EACH POSITION LOW/MEDIUM/HIGH RISK, AND
001000* RAISES RISK-DESK ALERTS FOR HIGH-RISK POSITIONS AND FOR
001100* POSITIONS RUNNING A LOW NET BALANCE.  PRODUCES A CONTROL-BREAK
001200* SUMMARY REPORT AT END OF RUN.
001300*
001400* THE RUN IS THREE PASSES OVER THE BOOK:
001500*   PASS 1 - READS CURPOSIT, ENRICHES EACH RECORD WITH ITS RATE
001600*            AND RISK LEVEL, WRITES THE RESULT TO CURPSOUT.
001700*   PASS 2 - RE-READS CURPSOUT, WRITES A HIGH-RISK ALERT FOR
001800*            EVERY RECORD WHOSE RISK LEVEL CAME OUT HIGH.
001900*   PASS 3 - RE-READS CURPSOUT AGAIN, WRITES A LOW-BALANCE ALERT
002000*            FOR EVERY RECORD WHOSE NET POSITION IS UNDER THE
002100*            DESK'S 50,000.00 FLOOR.  A POSITION CAN LAND IN
002200*            BOTH PASS 2 AND PASS 3 AND GETS AN ALERT FROM EACH.
002300*
002400*****************************************************************
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID. FXRISK1.
002700 AUTHOR.       R. OKONKWO.
002800 INSTALLATION. FX MIDDLE OFFICE SYSTEMS.
002900 DATE-WRITTEN. 03/11/1991.
003000 DATE-COMPILED.
003100 SECURITY.     NONE.
003200*
003300*****************************************************************
003400*     AMENDMENT HISTORY
003500*
003600*      DATE       INIT  TICKET      DESCRIPTION
003700*      03/11/1991 RO    FX-0001     ORIGINAL PROGRAM - PASS 1
003800*                                   (ENRICHMENT) AND PASS 2
003900*                                   (HIGH-RISK ALERTS) ONLY
004000*      07/22/1993 LMT   FX-0118     ADDED PASS 3 (LOW-BALANCE
004100*                                   ALERTS) AND THE CONTROL-BREAK
004200*                                   SUMMARY REPORT - RISK DESK
004300*                                   WANTED BOTH ALERT TYPES OUT
004400*                                   OF ONE RUN
004500*      11/09/1996 PJQ   FX-0177     EXCHANGE RATE FILE NOW LOADED
004600*                                   ENTIRE INTO A WORKING-STORAGE
004700*                                   TABLE ONCE AT STARTUP INSTEAD
004800*                                   OF RE-READING THE RATE FILE
004900*                                   PER POSITION - RATE FILE READ
005000*                                   COUNT WAS KILLING THROUGHPUT
005100*                                   ONCE THE FEED GREW PAST A FEW
005200*                                   HUNDRED QUOTES A NIGHT
005300*      09/30/1998 CPH   FX-0204-Y2K RUN-DATE-TIME STAMP NOW BUILT
005400*                                   WITH A CENTURY WINDOW OFF THE
005500*                                   2-DIGIT ACCEPT-FROM-DATE YEAR
005600*                                   (YY < 50 = 20YY, ELSE 19YY)
005700*                                   RATHER THAN ASSUMING 19 - SEE
005800*                                   920-BUILD-RUN-TIMESTAMP
005900*      02/14/2004 DWK   FX-0271     HIGH-RISK ALERT NOW WRITTEN
006000*                                   WITH CURRENCY-CODE, TRIGGERED
006100*                                   -BY, THRESHOLD-VALUE, ACTUAL
006200*                                   -VALUE AND STATUS LEFT BLANK/
006300*                                   ZERO, MATCHING WHAT THE DESK'S
006400*                                   ALERT-QUEUE PROGRAM ACTUALLY
006500*                                   RECEIVES TODAY - NOT DEFAULTED
006600*                                   TO ACTIVE.  RISK DESK SIGNED
006700*                                   OFF ON LEAVING THIS AS IS
006800*                                   RATHER THAN CHANGING THE
006900*                                   DOWNSTREAM QUEUE PROGRAM
007000*      06/02/2009 SAH   FX-0340     ADDED THE PER-CURRENCY
007100*                                   CONTROL-BREAK TABLE TO THE
007200*                                   SUMMARY REPORT - DESK WANTED
007300*                                   COUNTS BY CURRENCY, NOT JUST
007400*                                   AN OVERALL TOTAL
007500*      08/19/2011 NTV   FX-0388     RATE-NOT-FOUND NOW REJECTS
007600*                                   AND LOGS THE SINGLE POSITION
007700*                                   AND CONTINUES THE RUN RATHER
007800*                                   THAN ABENDING THE WHOLE SWEEP
007900*                                   - ONE BAD QUOTE SHOULD NOT
008000*                                   STOP THE NIGHT'S PROCESSING
008100*****************************************************************
008200 ENVIRONMENT DIVISION.
008300 CONFIGURATION SECTION.
008400 SPECIAL-NAMES.
008500     C01 IS TOP-OF-FORM.
008600 INPUT-OUTPUT SECTION.
008700 FILE-CONTROL.
008800
008900     SELECT FX-POSITION-FILE     ASSIGN TO FXPOSIN
009000         ACCESS IS SEQUENTIAL
009100         FILE STATUS  IS  WS-POSIN-STATUS.
009200
009300     SELECT FX-POSITION-OUT-FILE ASSIGN TO FXPOSOUT
009400         ACCESS IS SEQUENTIAL
009500         FILE STATUS  IS  WS-POSOUT-STATUS.
009600
009700     SELECT FX-RATE-FILE         ASSIGN TO FXRATEIN
009800         ACCESS IS SEQUENTIAL
009900         FILE STATUS  IS  WS-RATEIN-STATUS.
010000
010100     SELECT FX-ALERT-FILE        ASSIGN TO FXALERT
010200         ACCESS IS SEQUENTIAL
010300         FILE STATUS  IS  WS-ALERT-STATUS.
010400
010500     SELECT FX-REPORT-FILE       ASSIGN TO FXRPT
010600         FILE STATUS  IS  WS-REPORT-STATUS.
010700
010800*****************************************************************
010900 DATA DIVISION.
011000 FILE SECTION.
011100
011200 FD  FX-POSITION-FILE
011300     RECORDING MODE IS F.
011400 COPY FXPOSCOB REPLACING ==:TAG:== BY ==FX-POS==.
011500
011600 FD  FX-POSITION-OUT-FILE
011700     RECORDING MODE IS F.
011800 COPY FXPOSCOB REPLACING ==:TAG:== BY ==FX-POUT==.
011900
012000 FD  FX-RATE-FILE
012100     RECORDING MODE IS F.
012200 COPY FXRATCOB.
012300
012400 FD  FX-ALERT-FILE
012500     RECORDING MODE IS F.
012600 COPY FXALTCOB.
012700
012800 FD  FX-REPORT-FILE
012900     RECORDING MODE IS F.
013000 01  FX-REPORT-RECORD            PIC X(132).
013100
013200*****************************************************************
013300 WORKING-STORAGE SECTION.
013400*****************************************************************
013500*
013600 01  SYSTEM-DATE-AND-TIME.
013700     05  WS-ACCEPT-DATE.
013800         10  WS-ACCEPT-YY            PIC 9(02).
013900         10  WS-ACCEPT-MM            PIC 9(02).
014000         10  WS-ACCEPT-DD            PIC 9(02).
014100     05  WS-ACCEPT-TIME.
014200         10  WS-ACCEPT-HH            PIC 9(02).
014300         10  WS-ACCEPT-MIN           PIC 9(02).
014400         10  WS-ACCEPT-SS            PIC 9(02).
014500         10  WS-ACCEPT-HSEC          PIC 9(02).
014600     05  WS-CENTURY                  PIC 9(02).
014700     05  FILLER                      PIC X(02) VALUE SPACES.
014800*
014900*    *** RUN TIMESTAMP, BUILT ONCE AT STARTUP AND STAMPED ON   ***
015000*    *** EVERY RECORD ENRICHED OR ALERTED THIS RUN - THE DESK  ***
015100*    *** DOES NOT WANT A LIVE CLOCK READ PER POSITION          ***
015200 01  WS-RUN-DATE-TIME                PIC X(26) VALUE SPACES.
015300 01  WS-RUN-TS-PARTS REDEFINES WS-RUN-DATE-TIME.
015400     05  WS-RUN-TS-YYYY               PIC X(04).
015500     05  FILLER                       PIC X(01).
015600     05  WS-RUN-TS-MM                 PIC X(02).
015700     05  FILLER                       PIC X(01).
015800     05  WS-RUN-TS-DD                 PIC X(02).
015900     05  FILLER                       PIC X(01).
016000     05  WS-RUN-TS-HH                 PIC X(02).
016100     05  FILLER                       PIC X(01).
016200     05  WS-RUN-TS-MIN                PIC X(02).
016300     05  FILLER                       PIC X(01).
016400     05  WS-RUN-TS-SS                 PIC X(02).
016500     05  FILLER                       PIC X(01).
016600     05  WS-RUN-TS-MICROS             PIC X(06).
016700*
016800 01  WS-FIELDS.
016900     05  WS-POSIN-STATUS          PIC X(02)  VALUE SPACES.
017000     05  WS-POSOUT-STATUS         PIC X(02)  VALUE SPACES.
017100     05  WS-RATEIN-STATUS         PIC X(02)  VALUE SPACES.
017200     05  WS-ALERT-STATUS          PIC X(02)  VALUE SPACES.
017300     05  WS-REPORT-STATUS         PIC X(02)  VALUE SPACES.
017400     05  WS-POSIN-EOF             PIC X(01)  VALUE 'N'.
017500     05  WS-POSOUT-EOF            PIC X(01)  VALUE 'N'.
017600     05  WS-RATEIN-EOF            PIC X(01)  VALUE 'N'.
017700     05  WS-REJECT-SW             PIC X(01)  VALUE 'N'.
017800     05  WS-RATE-FOUND-SW         PIC X(01)  VALUE 'N'.
017900         88  WS-RATE-FOUND               VALUE 'Y'.
018000     05  WS-CURR-FOUND-SW         PIC X(01)  VALUE 'N'.
018100         88  WS-CURR-FOUND                VALUE 'Y'.
018200     05  WS-TOTALS-TYPE-SW        PIC X(01)  VALUE SPACES.
018300     05  FILLER                   PIC X(01)  VALUE SPACES.
018400*
018500*    *** ALL COUNTERS, SUBSCRIPTS AND TABLE OCCURRENCE COUNTS  ***
018600*    *** ARE BINARY - PACKED-DECIMAL COUNTERS WERE THE OLD     ***
018700*    *** HABIT ON THIS SWEEP BUT THE SHOP STANDARD NOW CALLS   ***
018800*    *** FOR COMP ON ANYTHING THAT IS NOT REAL MONEY           ***
018900 01  WS-COUNTERS.
019000     05  NUM-POSITIONS-READ       PIC S9(09) COMP VALUE +0.
019100     05  NUM-POSITIONS-ENRICHED   PIC S9(09) COMP VALUE +0.
019200     05  NUM-RATE-NOT-FOUND       PIC S9(09) COMP VALUE +0.
019300     05  NUM-HIGH-PASS-RECS       PIC S9(09) COMP VALUE +0.
019400     05  NUM-LOWBAL-PASS-RECS     PIC S9(09) COMP VALUE +0.
019500     05  NUM-HIGH-ALERTS          PIC S9(09) COMP VALUE +0.
019600     05  NUM-LOWBAL-ALERTS        PIC S9(09) COMP VALUE +0.
019700     05  WS-RATE-TABLE-COUNT      PIC S9(09) COMP VALUE +0.
019800     05  WS-RATE-SUB              PIC S9(09) COMP VALUE +0.
019900     05  WS-CURR-TOTALS-COUNT     PIC S9(04) COMP VALUE +0.
020000     05  WS-CURR-SUB              PIC S9(04) COMP VALUE +0.
020100     05  FILLER                   PIC X(04)  VALUE SPACES.
020200*
020300 01  WS-CALC-FIELDS.
020400     05  WS-CURRENCY-PAIR         PIC X(07) VALUE SPACES.
020500     05  WS-NET-POSITION          PIC S9(13)V99 COMP-3 VALUE +0.
020600     05  WS-ABS-NET-POSITION      PIC S9(13)V99 COMP-3 VALUE +0.
020700     05  WS-RECOMMENDATION        PIC X(80) VALUE SPACES.
020800     05  WS-TOTALS-CCY            PIC X(03) VALUE SPACES.
020900     05  WS-FOUND-RATE-MID        PIC S9(04)V9(06) COMP-3
021000                                       VALUE +0.
021100     05  WS-FOUND-RATE-TIMESTAMP  PIC X(26) VALUE SPACES.
021200     05  FILLER                   PIC X(02) VALUE SPACES.
021300*
021400*    *** EXCHANGE RATE TABLE - THE WHOLE RATE FILE IS READ IN  ***
021500*    *** ONCE AT STARTUP AND SEARCHED FOR EACH NON-USD         ***
021600*    *** POSITION, SINCE THE RATE FILE HAS NO KEYED ACCESS     ***
021700 01  FX-RATE-TABLE.
021800     05  FX-RTAB-ENTRY OCCURS 2000 TIMES.
021900         10  FX-RTAB-PAIR         PIC X(07).
022000         10  FX-RTAB-MID          PIC S9(04)V9(06) COMP-3.
022100         10  FX-RTAB-TIMESTAMP    PIC X(26).
022200         10  FILLER               PIC X(04).
022300*
022400*    *** PER-CURRENCY CONTROL-BREAK TABLE FOR THE SUMMARY      ***
022500*    *** REPORT - BUILT AS CURRENCIES ARE SEEN, NOT PRELOADED  ***
022600 01  FX-CURR-TOTALS.
022700     05  FX-CT-ENTRY OCCURS 50 TIMES.
022800         10  FX-CT-CURRENCY       PIC X(03).
022900         10  FX-CT-HIGH-COUNT     PIC S9(09) COMP.
023000         10  FX-CT-LOWBAL-COUNT   PIC S9(09) COMP.
023100         10  FILLER               PIC X(02).
023200*
023300 01  WS-BALANCE-EDIT-AREA.
023400     05  WS-BALANCE-EDIT          PIC -(13)9.99.
023500 01  WS-BALANCE-EDIT-ALT REDEFINES WS-BALANCE-EDIT-AREA.
023600     05  WS-BALANCE-EDIT-X        PIC X(17).
023700*
023800 01  WS-NETPOS-EDIT-AREA.
023900     05  WS-NETPOS-EDIT           PIC -(13)9.99.
024000 01  WS-NETPOS-EDIT-ALT REDEFINES WS-NETPOS-EDIT-AREA.
024100     05  WS-NETPOS-EDIT-X         PIC X(17).
024200*
024300*        *******************
024400*            report lines
024500*        *******************
024600 01  RPT-HEADER1.
024700     05  FILLER                PIC X(40)
024800               VALUE 'FX CURRENCY RISK SWEEP - SUMMARY  DATE:'.
024900     05  RPT-MM                PIC 99.
025000     05  FILLER                PIC X      VALUE '/'.
025100     05  RPT-DD                PIC 99.
025200     05  FILLER                PIC X      VALUE '/'.
025300     05  RPT-YY                PIC 99.
025400     05  FILLER                PIC X(20)
025500                    VALUE ' (mm/dd/yy)   TIME: '.
025600     05  RPT-HH                PIC 99.
025700     05  FILLER                PIC X      VALUE ':'.
025800     05  RPT-MIN               PIC 99.
025900     05  FILLER                PIC X      VALUE ':'.
026000     05  RPT-SS                PIC 99.
026100     05  FILLER                PIC X(25)  VALUE SPACES.
026200 01  RPT-HEADER2.
026300     05  FILLER  PIC X(04)  VALUE 'CCY '.
026400     05  FILLER  PIC X(01)  VALUE ' '.
026500     05  FILLER  PIC X(14)  VALUE 'HIGH-RISK CNT '.
026600     05  FILLER  PIC X(01)  VALUE ' '.
026700     05  FILLER  PIC X(16)  VALUE 'LOW-BALANCE CNT '.
026800     05  FILLER  PIC X(96)  VALUE SPACES.
026900 01  RPT-HEADER3.
027000     05  FILLER  PIC X(04)  VALUE ALL '-'.
027100     05  FILLER  PIC X(01)  VALUE ' '.
027200     05  FILLER  PIC X(14)  VALUE ALL '-'.
027300     05  FILLER  PIC X(01)  VALUE ' '.
027400     05  FILLER  PIC X(16)  VALUE ALL '-'.
027500     05  FILLER  PIC X(96)  VALUE SPACES.
027600 01  RPT-CURRENCY-LINE.
027700     05  RPT-CT-CCY            PIC X(04).
027800     05  FILLER                PIC X(01)  VALUE ' '.
027900     05  RPT-CT-HIGH-COUNT     PIC ZZZ,ZZ9.
028000     05  FILLER                PIC X(06)  VALUE SPACES.
028100     05  RPT-CT-LOWBAL-COUNT   PIC ZZZ,ZZ9.
028200     05  FILLER                PIC X(100) VALUE SPACES.
028300 01  RPT-TOTALS-HDR1.
028400     05  FILLER PIC X(26)  VALUE 'RUN TOTALS                '.
028500     05  FILLER PIC X(106) VALUE SPACES.
028600 01  RPT-TOTALS-HDR2.
028700     05  FILLER PIC X(100) VALUE ALL '-'.
028800     05  FILLER PIC X(32)  VALUE SPACES.
028900 01  RPT-TOTALS-DETAIL.
029000     05  FILLER              PIC XX       VALUE SPACES.
029100     05  RPT-TOTALS-TYPE     PIC X(15).
029200     05  FILLER              PIC X(4)     VALUE ':   '.
029300     05  RPT-TOTALS-ITEM1    PIC X(11).
029400     05  RPT-TOTALS-VALUE1   PIC ZZZ,ZZZ,ZZ9.
029500     05  FILLER              PIC X(3)     VALUE SPACES.
029600     05  RPT-TOTALS-ITEM2    PIC X(11).
029700     05  RPT-TOTALS-VALUE2   PIC ZZZ,ZZZ,ZZ9.
029800     05  FILLER              PIC X(50)    VALUE SPACES.
029900 01  RPT-ERR-MSG-RATE-NOT-FOUND.
030000     05  FILLER PIC X(31)
030100                  VALUE '    Rate Not Found:           '.
030200     05  ERR-MSG-DATA1         PIC X(35)   VALUE SPACES.
030300     05  ERR-MSG-DATA2         PIC X(66)   VALUE SPACES.
030400 01  RPT-SPACES.
030500     05  FILLER                PIC X(132)  VALUE SPACES.
030600
030700*****************************************************************
030800 PROCEDURE DIVISION.
030900*****************************************************************
031000
031100 000-MAIN-CONTROL.
031200     PERFORM 920-BUILD-RUN-TIMESTAMP.
031300     DISPLAY 'FXRISK1 STARTED - RUN STAMP: ' WS-RUN-DATE-TIME.
031400
031500     PERFORM 900-OPEN-STATIC-FILES.
031600     PERFORM 925-LOAD-RATE-TABLE.
031700     PERFORM 800-INIT-REPORT.
031800
031900     PERFORM 910-OPEN-ENRICH-FILES.
032000     PERFORM 200-ENRICH-POSITIONS
032100         UNTIL WS-POSIN-EOF = 'Y'.
032200     PERFORM 911-CLOSE-ENRICH-FILES.
032300
032400     PERFORM 930-OPEN-POSOUT-FOR-READ.
032500     PERFORM 300-HIGH-RISK-PASS
032600         UNTIL WS-POSOUT-EOF = 'Y'.
032700     PERFORM 931-CLOSE-POSOUT.
032800
032900     PERFORM 930-OPEN-POSOUT-FOR-READ.
033000     PERFORM 400-LOW-BALANCE-PASS
033100         UNTIL WS-POSOUT-EOF = 'Y'.
033200     PERFORM 931-CLOSE-POSOUT.
033300
033400     PERFORM 800-WRITE-SUMMARY-REPORT.
033500     PERFORM 905-CLOSE-STATIC-FILES.
033600
033700     DISPLAY 'FXRISK1 ENDED - POSITIONS READ: '
033800             NUM-POSITIONS-READ
033900             '  RATE-NOT-FOUND: ' NUM-RATE-NOT-FOUND
034000             '  HIGH ALERTS: ' NUM-HIGH-ALERTS
034100             '  LOW-BAL ALERTS: ' NUM-LOWBAL-ALERTS.
034200     GOBACK.
034300
034400*****************************************************************
034500*    PASS 1 - READ, ENRICH AND WRITE EVERY POSITION
034600*****************************************************************
034700 200-ENRICH-POSITIONS.
034800     PERFORM 210-READ-POSITION-FILE.
034900     IF WS-POSIN-EOF NOT = 'Y'
035000         MOVE 'N' TO WS-REJECT-SW
035100         PERFORM 220-ENRICH-ONE-POSITION
035200         IF WS-REJECT-SW NOT = 'Y'
035300             PERFORM 230-WRITE-ENRICHED-POSITION
035400         END-IF
035500     END-IF.
035600
035700 210-READ-POSITION-FILE.
035800     READ FX-POSITION-FILE
035900         AT END MOVE 'Y' TO WS-POSIN-EOF.
036000     EVALUATE WS-POSIN-STATUS
036100        WHEN '00'
036200            ADD +1 TO NUM-POSITIONS-READ
036300        WHEN '10'
036400            MOVE 'Y' TO WS-POSIN-EOF
036500        WHEN OTHER
036600            DISPLAY 'FXRISK1 - ERROR READING POSITION FILE. RC='
036700                    WS-POSIN-STATUS
036800            MOVE 'Y' TO WS-POSIN-EOF
036900     END-EVALUATE.
037000
037100 220-ENRICH-ONE-POSITION.
037200*    *** USD IS THE BASE CURRENCY - IT IS NEVER RATED AGAINST  ***
037300*    *** ITSELF, SO THE RATE LOOKUP IS SKIPPED ENTIRELY         ***
037400     IF FX-POS-CURRENCY-CODE = 'USD'
037500         MOVE 1.000000 TO FX-POS-CURRENT-RATE
037600         MOVE WS-RUN-DATE-TIME TO FX-POS-RATE-TIMESTAMP
037700     ELSE
037800         CALL 'FXRISK3' USING FX-POS-CURRENCY-CODE,
037900                               WS-CURRENCY-PAIR
038000         PERFORM 560-FIND-LATEST-RATE
038100         IF WS-RATE-FOUND
038200             MOVE WS-FOUND-RATE-MID TO FX-POS-CURRENT-RATE
038300             MOVE WS-FOUND-RATE-TIMESTAMP
038400                                   TO FX-POS-RATE-TIMESTAMP
038500         ELSE
038600             PERFORM 565-REJECT-RATE-NOT-FOUND
038700         END-IF
038800     END-IF.
038900
039000     IF WS-REJECT-SW NOT = 'Y'
039100         MOVE WS-RUN-DATE-TIME TO FX-POS-LAST-UPDATED
039200         CALL 'FXRISK2' USING FX-POS-POSITION-RECORD,
039300                               WS-NET-POSITION,
039400                               WS-RECOMMENDATION
039500         ADD +1 TO NUM-POSITIONS-ENRICHED
039600     END-IF.
039700
039800 230-WRITE-ENRICHED-POSITION.
039900     MOVE FX-POS-POSITION-RECORD TO FX-POUT-POSITION-RECORD.
040000     WRITE FX-POUT-POSITION-RECORD.
040100
040200 560-FIND-LATEST-RATE.
040300     MOVE 'N' TO WS-RATE-FOUND-SW.
040400     MOVE SPACES TO WS-FOUND-RATE-TIMESTAMP.
040500     MOVE +0 TO WS-FOUND-RATE-MID.
040600     PERFORM 570-SCAN-RATE-TABLE
040700         VARYING WS-RATE-SUB FROM 1 BY 1
040800         UNTIL WS-RATE-SUB > WS-RATE-TABLE-COUNT.
040900
041000 570-SCAN-RATE-TABLE.
041100*    *** LATEST QUOTE WINS - STRICT > SO THE FIRST QUOTE FOUND ***
041200*    *** AT A GIVEN TIMESTAMP IS THE ONE KEPT ON A TIE          ***
041300     IF FX-RTAB-PAIR (WS-RATE-SUB) = WS-CURRENCY-PAIR
041400         IF NOT WS-RATE-FOUND
041500            OR FX-RTAB-TIMESTAMP (WS-RATE-SUB)
041600                                    > WS-FOUND-RATE-TIMESTAMP
041700             MOVE 'Y' TO WS-RATE-FOUND-SW
041800             MOVE FX-RTAB-MID (WS-RATE-SUB) TO WS-FOUND-RATE-MID
041900             MOVE FX-RTAB-TIMESTAMP (WS-RATE-SUB)
042000                                    TO WS-FOUND-RATE-TIMESTAMP
042100         END-IF
042200     END-IF.
042300
042400 565-REJECT-RATE-NOT-FOUND.
042500     MOVE 'Y' TO WS-REJECT-SW.
042600     ADD +1 TO NUM-RATE-NOT-FOUND.
042700     MOVE 'No rate on file for pair:     '  TO ERR-MSG-DATA1.
042800     MOVE WS-CURRENCY-PAIR                   TO ERR-MSG-DATA2.
042900     WRITE FX-REPORT-RECORD FROM RPT-ERR-MSG-RATE-NOT-FOUND.
043000     DISPLAY 'FXRISK1 - RATE NOT FOUND, PAIR=' WS-CURRENCY-PAIR
043100             ' CCY=' FX-POS-CURRENCY-CODE ' - POSITION REJECTED'.
043200
043300*****************************************************************
043400*    PASS 2 - HIGH-RISK ALERTS
043500*****************************************************************
043600 300-HIGH-RISK-PASS.
043700     PERFORM 310-READ-ENRICHED-FOR-HIGH.
043800     IF WS-POSOUT-EOF NOT = 'Y'
043900         IF FX-POUT-RISK-HIGH
044000             PERFORM 320-WRITE-HIGH-RISK-ALERT
044100         END-IF
044200     END-IF.
044300
044400 310-READ-ENRICHED-FOR-HIGH.
044500     READ FX-POSITION-OUT-FILE
044600         AT END MOVE 'Y' TO WS-POSOUT-EOF.
044700     IF WS-POSOUT-EOF NOT = 'Y'
044800         ADD +1 TO NUM-HIGH-PASS-RECS
044900     END-IF.
045000
045100 320-WRITE-HIGH-RISK-ALERT.
045200     CALL 'FXRISK2' USING FX-POUT-POSITION-RECORD,
045300                           WS-NET-POSITION,
045400                           WS-RECOMMENDATION.
045500     MOVE SPACES TO FX-ALERT-RECORD.
045600     SET ALERT-LEVEL-HIGH TO TRUE.
045700     MOVE FX-POUT-BALANCE TO WS-BALANCE-EDIT.
045800     STRING 'High risk position in '  DELIMITED BY SIZE
045900            FX-POUT-CURRENCY-CODE      DELIMITED BY SIZE
046000            ': '                       DELIMITED BY SIZE
046100            WS-BALANCE-EDIT-X          DELIMITED BY SIZE
046200         INTO FX-ALT-MESSAGE.
046300     MOVE WS-RECOMMENDATION TO FX-ALT-RECOMMENDATION.
046400*    *** CURRENCY-CODE, TRIGGERED-BY, THRESHOLD-VALUE, ACTUAL- ***
046500*    *** VALUE AND STATUS ARE LEFT BLANK/ZERO ON THIS ALERT    ***
046600*    *** VARIANT - NOT A DEFECT, SEE AMENDMENT FX-0271 ABOVE   ***
046700     MOVE SPACES TO FX-ALT-CURRENCY-CODE.
046800     MOVE SPACES TO FX-ALT-TRIGGERED-BY.
046900     MOVE 0      TO FX-ALT-THRESHOLD-VALUE.
047000     MOVE 0      TO FX-ALT-ACTUAL-VALUE.
047100     MOVE WS-RUN-DATE-TIME TO FX-ALT-TIMESTAMP.
047200     MOVE SPACES TO FX-ALT-STATUS.
047300     WRITE FX-ALERT-RECORD.
047400     ADD +1 TO NUM-HIGH-ALERTS.
047500     MOVE FX-POUT-CURRENCY-CODE TO WS-TOTALS-CCY.
047600     MOVE 'H' TO WS-TOTALS-TYPE-SW.
047700     PERFORM 700-ACCUMULATE-TOTALS.
047800
047900*****************************************************************
048000*    PASS 3 - LOW-BALANCE ALERTS
048100*****************************************************************
048200 400-LOW-BALANCE-PASS.
048300     PERFORM 410-READ-ENRICHED-FOR-LOWBAL.
048400     IF WS-POSOUT-EOF NOT = 'Y'
048500         COMPUTE WS-NET-POSITION =
048600             FX-POUT-BALANCE + FX-POUT-PENDING-INCOME
048700                              - FX-POUT-PENDING-PAYMENTS
048800         MOVE WS-NET-POSITION TO WS-ABS-NET-POSITION
048900         IF WS-ABS-NET-POSITION < 0
049000             MULTIPLY WS-ABS-NET-POSITION BY -1
049100                 GIVING WS-ABS-NET-POSITION
049200         END-IF
049300         IF WS-ABS-NET-POSITION < 50000.00
049400             PERFORM 420-WRITE-LOW-BALANCE-ALERT
049500         END-IF
049600     END-IF.
049700
049800 410-READ-ENRICHED-FOR-LOWBAL.
049900     READ FX-POSITION-OUT-FILE
050000         AT END MOVE 'Y' TO WS-POSOUT-EOF.
050100     IF WS-POSOUT-EOF NOT = 'Y'
050200         ADD +1 TO NUM-LOWBAL-PASS-RECS
050300     END-IF.
050400
050500 420-WRITE-LOW-BALANCE-ALERT.
050600     CALL 'FXRISK2' USING FX-POUT-POSITION-RECORD,
050700                           WS-NET-POSITION,
050800                           WS-RECOMMENDATION.
050900     MOVE SPACES TO FX-ALERT-RECORD.
051000     MOVE 'MEDIUM' TO FX-ALT-LEVEL.
051100     MOVE WS-NET-POSITION TO WS-NETPOS-EDIT.
051200     STRING 'Low balance alert for '  DELIMITED BY SIZE
051300            FX-POUT-CURRENCY-CODE      DELIMITED BY SIZE
051400            ': Current net position '  DELIMITED BY SIZE
051500            WS-NETPOS-EDIT-X           DELIMITED BY SIZE
051600         INTO FX-ALT-MESSAGE.
051700     MOVE WS-RECOMMENDATION  TO FX-ALT-RECOMMENDATION.
051800     MOVE FX-POUT-CURRENCY-CODE TO FX-ALT-CURRENCY-CODE.
051900     MOVE 'LOW_BALANCE'       TO FX-ALT-TRIGGERED-BY.
052000     MOVE 50000.00            TO FX-ALT-THRESHOLD-VALUE.
052100     MOVE WS-NET-POSITION     TO FX-ALT-ACTUAL-VALUE.
052200     MOVE WS-RUN-DATE-TIME    TO FX-ALT-TIMESTAMP.
052300     SET ALERT-STATUS-ACTIVE TO TRUE.
052400     WRITE FX-ALERT-RECORD.
052500     ADD +1 TO NUM-LOWBAL-ALERTS.
052600     MOVE FX-POUT-CURRENCY-CODE TO WS-TOTALS-CCY.
052700     MOVE 'L' TO WS-TOTALS-TYPE-SW.
052800     PERFORM 700-ACCUMULATE-TOTALS.
052900
053000*****************************************************************
053100*    CONTROL-BREAK TOTALS AND SUMMARY REPORT
053200*****************************************************************
053300 700-ACCUMULATE-TOTALS.
053400     MOVE 'N' TO WS-CURR-FOUND-SW.
053500     PERFORM 710-SEARCH-CURR-TOTALS
053600         VARYING WS-CURR-SUB FROM 1 BY 1
053700         UNTIL WS-CURR-SUB > WS-CURR-TOTALS-COUNT
053800            OR WS-CURR-FOUND.
053900     IF NOT WS-CURR-FOUND
054000         ADD +1 TO WS-CURR-TOTALS-COUNT
054100         MOVE WS-CURR-TOTALS-COUNT TO WS-CURR-SUB
054200         MOVE WS-TOTALS-CCY TO FX-CT-CURRENCY (WS-CURR-SUB)
054300         MOVE 0 TO FX-CT-HIGH-COUNT (WS-CURR-SUB)
054400         MOVE 0 TO FX-CT-LOWBAL-COUNT (WS-CURR-SUB)
054500     END-IF.
054600     EVALUATE WS-TOTALS-TYPE-SW
054700         WHEN 'H'
054800             ADD +1 TO FX-CT-HIGH-COUNT (WS-CURR-SUB)
054900         WHEN 'L'
055000             ADD +1 TO FX-CT-LOWBAL-COUNT (WS-CURR-SUB)
055100     END-EVALUATE.
055200
055300 710-SEARCH-CURR-TOTALS.
055400     IF FX-CT-CURRENCY (WS-CURR-SUB) = WS-TOTALS-CCY
055500         SET WS-CURR-FOUND TO TRUE.
055600
055700 800-INIT-REPORT.
055800     MOVE WS-RUN-TS-YYYY TO RPT-YY.
055900     MOVE WS-RUN-TS-MM   TO RPT-MM.
056000     MOVE WS-RUN-TS-DD   TO RPT-DD.
056100     MOVE WS-RUN-TS-HH   TO RPT-HH.
056200     MOVE WS-RUN-TS-MIN  TO RPT-MIN.
056300     MOVE WS-RUN-TS-SS   TO RPT-SS.
056400     WRITE FX-REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
056500     WRITE FX-REPORT-RECORD FROM RPT-SPACES  AFTER 1.
056600     WRITE FX-REPORT-RECORD FROM RPT-HEADER2 AFTER 1.
056700     WRITE FX-REPORT-RECORD FROM RPT-HEADER3 AFTER 1.
056800
056900 800-WRITE-SUMMARY-REPORT.
057000     PERFORM 810-WRITE-CURRENCY-LINE
057100         VARYING WS-CURR-SUB FROM 1 BY 1
057200         UNTIL WS-CURR-SUB > WS-CURR-TOTALS-COUNT.
057300     WRITE FX-REPORT-RECORD FROM RPT-SPACES     AFTER 1.
057400     WRITE FX-REPORT-RECORD FROM RPT-TOTALS-HDR1 AFTER 1.
057500     WRITE FX-REPORT-RECORD FROM RPT-TOTALS-HDR2 AFTER 1.
057600     MOVE SPACES            TO RPT-TOTALS-DETAIL.
057700     MOVE 'Positions:     ' TO RPT-TOTALS-TYPE.
057800     MOVE '      Read:'    TO RPT-TOTALS-ITEM1.
057900     MOVE NUM-POSITIONS-READ TO RPT-TOTALS-VALUE1.
058000     MOVE '   Rejected:'   TO RPT-TOTALS-ITEM2.
058100     MOVE NUM-RATE-NOT-FOUND TO RPT-TOTALS-VALUE2.
058200     WRITE FX-REPORT-RECORD FROM RPT-TOTALS-DETAIL.
058300     MOVE SPACES            TO RPT-TOTALS-DETAIL.
058400     MOVE 'Alerts:        ' TO RPT-TOTALS-TYPE.
058500     MOVE '      High:'    TO RPT-TOTALS-ITEM1.
058600     MOVE NUM-HIGH-ALERTS  TO RPT-TOTALS-VALUE1.
058700     MOVE ' Low-Bal:  '    TO RPT-TOTALS-ITEM2.
058800     MOVE NUM-LOWBAL-ALERTS TO RPT-TOTALS-VALUE2.
058900     WRITE FX-REPORT-RECORD FROM RPT-TOTALS-DETAIL.
059000
059100 810-WRITE-CURRENCY-LINE.
059200     MOVE SPACES TO RPT-CURRENCY-LINE.
059300     MOVE FX-CT-CURRENCY (WS-CURR-SUB)     TO RPT-CT-CCY.
059400     MOVE FX-CT-HIGH-COUNT (WS-CURR-SUB)   TO RPT-CT-HIGH-COUNT.
059500     MOVE FX-CT-LOWBAL-COUNT (WS-CURR-SUB) TO RPT-CT-LOWBAL-COUNT.
059600     WRITE FX-REPORT-RECORD FROM RPT-CURRENCY-LINE.
059700
059800*****************************************************************
059900*    STARTUP / SHUTDOWN HOUSEKEEPING
060000*****************************************************************
060100 920-BUILD-RUN-TIMESTAMP.
060200     ACCEPT WS-ACCEPT-DATE FROM DATE.
060300     ACCEPT WS-ACCEPT-TIME FROM TIME.
060400*    *** CENTURY WINDOW - THE FEED STILL ONLY GIVES US A 2-    ***
060500*    *** DIGIT YEAR ON THIS COMPILER, SO WE WINDOW IT THE SAME ***
060600*    *** WAY THE REST OF THE SHOP DID FOR Y2K                  ***
060700     IF WS-ACCEPT-YY < 50
060800         MOVE 20 TO WS-CENTURY
060900     ELSE
061000         MOVE 19 TO WS-CENTURY
061100     END-IF.
061200     MOVE WS-CENTURY    TO WS-RUN-TS-YYYY (1:2).
061300     MOVE WS-ACCEPT-YY  TO WS-RUN-TS-YYYY (3:2).
061400     MOVE WS-ACCEPT-MM  TO WS-RUN-TS-MM.
061500     MOVE WS-ACCEPT-DD  TO WS-RUN-TS-DD.
061600     MOVE WS-ACCEPT-HH  TO WS-RUN-TS-HH.
061700     MOVE WS-ACCEPT-MIN TO WS-RUN-TS-MIN.
061800     MOVE WS-ACCEPT-SS  TO WS-RUN-TS-SS.
061900     MOVE WS-ACCEPT-HSEC TO WS-RUN-TS-MICROS (1:2).
062000     MOVE '0000'         TO WS-RUN-TS-MICROS (3:4).
062100     MOVE '-' TO WS-RUN-DATE-TIME (5:1).
062200     MOVE '-' TO WS-RUN-DATE-TIME (8:1).
062300     MOVE '-' TO WS-RUN-DATE-TIME (11:1).
062400     MOVE '.' TO WS-RUN-DATE-TIME (14:1).
062500     MOVE '.' TO WS-RUN-DATE-TIME (17:1).
062600     MOVE '.' TO WS-RUN-DATE-TIME (20:1).
062700
062800 925-LOAD-RATE-TABLE.
062900     OPEN INPUT FX-RATE-FILE.
063000     IF WS-RATEIN-STATUS NOT = '00'
063100         DISPLAY 'FXRISK1 - ERROR OPENING RATE FILE. RC='
063200                 WS-RATEIN-STATUS
063300         MOVE 16 TO RETURN-CODE
063400         MOVE 'Y' TO WS-POSIN-EOF
063500     ELSE
063600         PERFORM 926-LOAD-ONE-RATE
063700             UNTIL WS-RATEIN-EOF = 'Y'
063800         CLOSE FX-RATE-FILE
063900     END-IF.
064000
064100 926-LOAD-ONE-RATE.
064200     READ FX-RATE-FILE
064300         AT END MOVE 'Y' TO WS-RATEIN-EOF.
064400     IF WS-RATEIN-EOF NOT = 'Y'
064500         ADD +1 TO WS-RATE-TABLE-COUNT
064600         MOVE FX-RATE-PAIR      TO FX-RTAB-PAIR
064700                                    (WS-RATE-TABLE-COUNT)
064800         MOVE FX-RATE-MID       TO FX-RTAB-MID
064900                                    (WS-RATE-TABLE-COUNT)
065000         MOVE FX-RATE-TIMESTAMP TO FX-RTAB-TIMESTAMP
065100                                    (WS-RATE-TABLE-COUNT)
065200     END-IF.
065300
065400 900-OPEN-STATIC-FILES.
065500     OPEN OUTPUT FX-ALERT-FILE
065600          OUTPUT FX-REPORT-FILE.
065700     IF WS-ALERT-STATUS NOT = '00'
065800         DISPLAY 'FXRISK1 - ERROR OPENING ALERT FILE. RC='
065900                 WS-ALERT-STATUS
066000         MOVE 16 TO RETURN-CODE
066100     END-IF.
066200     IF WS-REPORT-STATUS NOT = '00'
066300         DISPLAY 'FXRISK1 - ERROR OPENING REPORT FILE. RC='
066400                 WS-REPORT-STATUS
066500         MOVE 16 TO RETURN-CODE
066600     END-IF.
066700
066800 905-CLOSE-STATIC-FILES.
066900     CLOSE FX-ALERT-FILE.
067000     CLOSE FX-REPORT-FILE.
067100
067200 910-OPEN-ENRICH-FILES.
067300     MOVE 'N' TO WS-POSIN-EOF.
067400     OPEN INPUT  FX-POSITION-FILE
067500          OUTPUT FX-POSITION-OUT-FILE.
067600     IF WS-POSIN-STATUS NOT = '00'
067700         DISPLAY 'FXRISK1 - ERROR OPENING POSITION FILE. RC='
067800                 WS-POSIN-STATUS
067900         MOVE 16 TO RETURN-CODE
068000         MOVE 'Y' TO WS-POSIN-EOF
068100     END-IF.
068200     IF WS-POSOUT-STATUS NOT = '00'
068300         DISPLAY 'FXRISK1 - ERROR OPENING POSITION-OUT FILE. RC='
068400                 WS-POSOUT-STATUS
068500         MOVE 16 TO RETURN-CODE
068600         MOVE 'Y' TO WS-POSIN-EOF
068700     END-IF.
068800
068900 911-CLOSE-ENRICH-FILES.
069000     CLOSE FX-POSITION-FILE.
069100     CLOSE FX-POSITION-OUT-FILE.
069200
069300 930-OPEN-POSOUT-FOR-READ.
069400     MOVE 'N' TO WS-POSOUT-EOF.
069500     OPEN INPUT FX-POSITION-OUT-FILE.
069600     IF WS-POSOUT-STATUS NOT = '00'
069700         DISPLAY 'FXRISK1 - ERROR REOPENING POSITION-OUT. RC='
069800                 WS-POSOUT-STATUS
069900         MOVE 16 TO RETURN-CODE
070000         MOVE 'Y' TO WS-POSOUT-EOF
070100     END-IF.
070200
070300 931-CLOSE-POSOUT.
070400     CLOSE FX-POSITION-OUT-FILE.
070500
070600*  END OF PROGRAM FXRISK1
