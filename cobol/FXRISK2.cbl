000100*****************************************************************
000200* PROGRAM:  FXRISK2
000300*
000400* AUTHOR :  R. OKONKWO
000500*           FX MIDDLE OFFICE SYSTEMS
000600*
000700* SUBROUTINE TO CALCULATE NET POSITION, RISK LEVEL AND THE
000800* STANDARD RECOMMENDATION TEXT FOR ONE CURRENCY POSITION.
000900*   - CALLED BY PROGRAM FXRISK1, ONCE PER POSITION DURING THE
001000*     ENRICHMENT PASS, AND AGAIN WHEN EACH ALERT IS BUILT.
001100*
001200*****************************************************************
001300* Linkage:
001400*      parameters:
001500*        1: Position Record   (CURRENCY-CODE/BALANCE/PENDING
001600*                              fields read; RISK-LEVEL set)
001700*        2: Net Position      (set - caller needs it for the
001800*                              alert ACTUAL-VALUE field)
001900*        3: Recommendation    (set - 80-byte free text)
002000*****************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID. FXRISK2.
002300 AUTHOR.       R. OKONKWO.
002400 INSTALLATION. FX MIDDLE OFFICE SYSTEMS.
002500 DATE-WRITTEN. 03/18/1991.
002600 DATE-COMPILED.
002700 SECURITY.     NONE.
002800*
002900*****************************************************************
003000*     AMENDMENT HISTORY
003100*
003200*      DATE       INIT  TICKET      DESCRIPTION
003300*      03/18/1991 RO    FX-0003     ORIGINAL PROGRAM - RISK
003400*                                   LEVEL CALCULATION ONLY
003500*      07/22/1993 LMT   FX-0120     ADDED RECOMMENDATION TEXT -
003600*                                   RISK DESK WANTED THE ALERT
003700*                                   WORDING BUILT IN ONE PLACE
003800*      11/09/1996 PJQ   FX-0178     HALF-THRESHOLD NOW COMPUTED
003900*                                   FROM THRESHOLD RATHER THAN
004000*                                   HARD-CODED - AVOIDS THE TWO
004100*                                   CONSTANTS DRIFTING APART
004200*      09/30/1998 CPH   FX-0204-Y2K REVIEWED - NO DATE FIELDS IN
004300*                                   THIS PROGRAM, NO CHANGE
004400*                                   REQUIRED, SIGNED OFF FOR Y2K
004500*      02/14/2004 DWK   FX-0271     RISK-LEVEL NOW SET VIA THE
004600*                                   88-LEVELS IN FXPOSCOB RATHER
004700*                                   THAN A LITERAL MOVE
004800*      08/19/2011 NTV   FX-0388     ADDED TRACE DISPLAYS OF THE
004900*                                   ABS-NET AND THRESHOLD VALUES
005000*                                   USED - HELPS SUPPORT PROVE
005100*                                   WHICH TIER A POSITION LANDED
005200*                                   IN WITHOUT A DEBUGGER
005300*****************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT SECTION.
005900*****************************************************************
006000 DATA DIVISION.
006100
006200 WORKING-STORAGE SECTION.
006300*
006400 01  WS-FIELDS.
006500     05  WS-PROGRAM-STATUS    PIC X(30)     VALUE SPACES.
006600     05  WS-ABS-NET           PIC S9(13)V99 COMP-3 VALUE +0.
006700     05  WS-THRESHOLD         PIC S9(13)V99 COMP-3
006800                                   VALUE +1000000.00.
006900     05  WS-HALF-THRESHOLD    PIC S9(13)V99 COMP-3 VALUE +0.
007000     05  FILLER               PIC X(04) VALUE SPACES.
007100*
007200*    *** TRACE / DISPLAY AREAS - EDITED VIEWS KEPT SEPARATE   ***
007300*    *** FROM THE PACKED WORKING FIELDS ABOVE SO A SUPPORT    ***
007400*    *** PROGRAMMER CAN DISPLAY THEM WITHOUT UNPACKING BY HAND*
007500 01  WS-ABS-NET-TRACE-AREA.
007600     05  WS-ABS-NET-TRACE     PIC -(13)9.99.
007700 01  WS-ABS-NET-TRACE-ALT REDEFINES WS-ABS-NET-TRACE-AREA.
007800     05  WS-ABS-NET-TRACE-X   PIC X(17).
007900*
008000 01  WS-THRESHOLD-TRACE-AREA.
008100     05  WS-THRESHOLD-TRACE   PIC -(13)9.99.
008200 01  WS-THRESHOLD-TRACE-ALT REDEFINES WS-THRESHOLD-TRACE-AREA.
008300     05  WS-THRESHOLD-TRACE-X PIC X(17).
008400*
008500 01  WS-MESSAGE-LITERALS.
008600     05  WS-MSG-REDUCE        PIC X(25)
008700             VALUE 'Consider reducing '.
008800     05  WS-MSG-ACQUIRE       PIC X(25)
008900             VALUE 'Consider acquiring more '.
009000     05  FILLER               PIC X(05) VALUE SPACES.
009100
009200*****************************************************************
009300 LINKAGE SECTION.
009400
009500     COPY FXPOSCOB REPLACING ==:TAG:== BY ==FX-POS==.
009600
009700 01  LK-NET-POSITION          PIC S9(13)V99 COMP-3.
009800 01  LK-RECOMMENDATION        PIC X(80).
009900
010000*****************************************************************
010100 PROCEDURE DIVISION USING FX-POS-POSITION-RECORD,
010200                           LK-NET-POSITION,
010300                           LK-RECOMMENDATION.
010400
010500 000-MAIN.
010600     MOVE 'CALCULATING RISK LEVEL' TO WS-PROGRAM-STATUS.
010700     PERFORM 100-CALCULATE-RISK-LEVEL.
010800     PERFORM 300-BUILD-RECOMMENDATION.
010900     MOVE 'PROGRAM ENDED'          TO WS-PROGRAM-STATUS.
011000     GOBACK.
011100
011200 100-CALCULATE-RISK-LEVEL.
011300*    *** NET-POSITION = BALANCE + INCOME - PAYMENTS, NO      ***
011400*    *** ROUNDING NEEDED - ALL THREE OPERANDS ARE ALREADY AT ***
011500*    *** TWO DECIMAL PLACES                                  ***
011600     COMPUTE LK-NET-POSITION =
011700         FX-POS-BALANCE + FX-POS-PENDING-INCOME
011800                         - FX-POS-PENDING-PAYMENTS.
011900
012000     MOVE LK-NET-POSITION TO WS-ABS-NET.
012100     IF WS-ABS-NET < 0
012200         MULTIPLY WS-ABS-NET BY -1 GIVING WS-ABS-NET.
012300
012400     COMPUTE WS-HALF-THRESHOLD = WS-THRESHOLD / 2.
012500
012600     MOVE WS-ABS-NET     TO WS-ABS-NET-TRACE.
012700     MOVE WS-THRESHOLD   TO WS-THRESHOLD-TRACE.
012800     DISPLAY 'FXRISK2 - ABS NET POSITION: ' WS-ABS-NET-TRACE
012900             '  THRESHOLD IN USE: ' WS-THRESHOLD-TRACE.
013000
013100*    *** STRICT GREATER-THAN COMPARES - A POSITION EXACTLY   ***
013200*    *** AT A BOUNDARY STAYS IN THE LOWER TIER                ***
013300     IF WS-ABS-NET > WS-THRESHOLD
013400         SET FX-POS-RISK-HIGH   TO TRUE
013500     ELSE
013600         IF WS-ABS-NET > WS-HALF-THRESHOLD
013700             SET FX-POS-RISK-MEDIUM TO TRUE
013800         ELSE
013900             SET FX-POS-RISK-LOW    TO TRUE.
014000
014100 300-BUILD-RECOMMENDATION.
014200*    *** WORDING DEPENDS ON THE SIGN OF NET-POSITION, NOT ON  ***
014300*    *** ITS ABSOLUTE VALUE - A NET-POSITION OF EXACTLY ZERO  ***
014400*    *** TAKES THE "ACQUIRE MORE" BRANCH (STRICT > 0 TEST)    ***
014500     MOVE SPACES TO LK-RECOMMENDATION.
014600     IF LK-NET-POSITION > 0
014700         STRING WS-MSG-REDUCE         DELIMITED BY SIZE
014800                FX-POS-CURRENCY-CODE  DELIMITED BY SIZE
014900                ' position by converting to other currencies'
015000                                       DELIMITED BY SIZE
015100             INTO LK-RECOMMENDATION
015200     ELSE
015300         STRING WS-MSG-ACQUIRE        DELIMITED BY SIZE
015400                FX-POS-CURRENCY-CODE  DELIMITED BY SIZE
015500                ' to cover upcoming payments'
015600                                       DELIMITED BY SIZE
015700             INTO LK-RECOMMENDATION.
015800
015900*  END OF PROGRAM FXRISK2
