000100*****************************************************************
000200* PROGRAM:  FXRISK3
000300*
000400* AUTHOR :  R. OKONKWO
000500*           FX MIDDLE OFFICE SYSTEMS
000600*
000700* SUBROUTINE TO BUILD THE DISPLAY FORMAT OF A CURRENCY PAIR FOR
000800* USE ON ALERT RECORDS AND THE SUMMARY REPORT.
000900*   - CALLED BY PROGRAM FXRISK1 WHEREVER A PAIR STRING IS NEEDED
001000*     - THE EUR AND GBP DESKS QUOTE AGAINST USD WITH THE BASE
001100*       CURRENCY FIRST (EURUSD, GBPUSD); EVERY OTHER DESK QUOTES
001200*       WITH USD FIRST (USDJPY, USDCHF, AND SO ON).
001300*
001400*****************************************************************
001500* Linkage:
001600*      parameters:
001700*        1: Currency Code    (passed, not changed, 3 bytes)
001800*        2: Currency Pair    (set - 7-byte pair string)
001900*****************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID. FXRISK3.
002200 AUTHOR.       R. OKONKWO.
002300 INSTALLATION. FX MIDDLE OFFICE SYSTEMS.
002400 DATE-WRITTEN. 03/19/1991.
002500 DATE-COMPILED.
002600 SECURITY.     NONE.
002700*
002800*****************************************************************
002900*     AMENDMENT HISTORY
003000*
003100*      DATE       INIT  TICKET      DESCRIPTION
003200*      03/19/1991 RO    FX-0004     ORIGINAL PROGRAM - SPLIT OUT
003300*                                   OF FXRISK2 SO THE PAIR-BUILD
003400*                                   RULE LIVES IN ONE PLACE FOR
003500*                                   BOTH THE ENRICHMENT PASS AND
003600*                                   THE SUMMARY REPORT
003700*      09/30/1998 CPH   FX-0204-Y2K REVIEWED - NO DATE FIELDS IN
003800*                                   THIS PROGRAM, NO CHANGE
003900*                                   REQUIRED, SIGNED OFF FOR Y2K
004000*      02/14/2004 DWK   FX-0272     USD POSITIONS NOW RETURN THE
004100*                                   PAIR SPACES-FILLED RATHER THAN
004200*                                   'USDUSD' - RISK DESK DOES NOT
004300*                                   RATE A CURRENCY AGAINST ITSELF
004400*      08/19/2011 NTV   FX-0389     ADDED A TRACE DISPLAY OF THE
004500*                                   BASE-CURRENCY TABLE SUBSCRIPT -
004600*                                   SAME SUPPORT REQUEST THAT ADDED
004700*                                   THE TRACE DISPLAYS TO FXRISK2
004800*****************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400*****************************************************************
005500 DATA DIVISION.
005600
005700 WORKING-STORAGE SECTION.
005800*
005900 01  WS-FIELDS.
006000     05  WS-PROGRAM-STATUS    PIC X(30)     VALUE SPACES.
006100     05  WS-BASE-SUB          PIC S9(04)    COMP  VALUE +0.
006200     05  WS-BASE-FOUND-SW     PIC X(01)     VALUE 'N'.
006300         88  WS-BASE-FOUND          VALUE 'Y'.
006400     05  FILLER               PIC X(03)     VALUE SPACES.
006500*
006600*    *** TABLE OF CURRENCIES THE DESK QUOTES BASE-FIRST - ONLY  ***
006700*    *** EUR AND GBP; EVERY OTHER CURRENCY QUOTES USD-FIRST,    ***
006800*    *** LOADED BY VALUE SINCE THE LIST NEVER CHANGES           ***
006900 01  WS-BASE-CCY-TABLE.
007000     05  FILLER                PIC X(03)     VALUE 'EUR'.
007100     05  FILLER                PIC X(03)     VALUE 'GBP'.
007200 01  WS-BASE-CCY-TABLE-R REDEFINES WS-BASE-CCY-TABLE.
007300     05  WS-BASE-CCY-ENTRY     PIC X(03)     OCCURS 2 TIMES.
007400*
007500 01  WS-PAIR-BUILD-AREA.
007600     05  WS-PAIR-BASE-PART    PIC X(03)     VALUE SPACES.
007700     05  WS-PAIR-QUOTE-PART   PIC X(03)     VALUE SPACES.
007800     05  FILLER               PIC X(01)     VALUE SPACES.
007900 01  WS-PAIR-BUILD-ALT REDEFINES WS-PAIR-BUILD-AREA.
008000     05  WS-PAIR-BUILD-X      PIC X(07).
008100*
008200*    *** TRACE AREA - LETS SUPPORT DISPLAY THE BASE-CURRENCY      ***
008300*    *** TABLE SUBSCRIPT WITHOUT UNPACKING A COMP FIELD BY HAND   ***
008400 01  WS-BASE-SUB-TRACE-AREA.
008500     05  WS-BASE-SUB-TRACE    PIC Z9.
008600 01  WS-BASE-SUB-TRACE-ALT REDEFINES WS-BASE-SUB-TRACE-AREA.
008700     05  WS-BASE-SUB-TRACE-X  PIC X(02).
008800
008900*****************************************************************
009000 LINKAGE SECTION.
009100
009200 01  LK-CURRENCY-CODE         PIC X(03).
009300 01  LK-CURRENCY-PAIR         PIC X(07).
009400
009500*****************************************************************
009600 PROCEDURE DIVISION USING LK-CURRENCY-CODE, LK-CURRENCY-PAIR.
009700
009800 000-MAIN.
009900     MOVE 'BUILDING CURRENCY PAIR' TO WS-PROGRAM-STATUS.
010000     MOVE SPACES TO LK-CURRENCY-PAIR.
010100     IF LK-CURRENCY-CODE = 'USD'
010200         MOVE 'PROGRAM ENDED' TO WS-PROGRAM-STATUS
010300         GOBACK.
010400     PERFORM 100-LOOKUP-BASE-CURRENCY.
010500     PERFORM 200-FORMAT-CURRENCY-PAIR.
010600     MOVE 'PROGRAM ENDED'          TO WS-PROGRAM-STATUS.
010700     GOBACK.
010800
010900 100-LOOKUP-BASE-CURRENCY.
011000     MOVE 'N' TO WS-BASE-FOUND-SW.
011100     PERFORM 110-SEARCH-BASE-TABLE
011200         VARYING WS-BASE-SUB FROM 1 BY 1
011300         UNTIL WS-BASE-SUB > 2
011400            OR WS-BASE-FOUND.
011500
011600 110-SEARCH-BASE-TABLE.
011700     MOVE WS-BASE-SUB TO WS-BASE-SUB-TRACE.
011800     DISPLAY 'FXRISK3 - CHECKING BASE TABLE SUBSCRIPT: '
011900             WS-BASE-SUB-TRACE-X.
012000     IF WS-BASE-CCY-ENTRY (WS-BASE-SUB) = LK-CURRENCY-CODE
012100         SET WS-BASE-FOUND TO TRUE.
012200
012300 200-FORMAT-CURRENCY-PAIR.
012400*    *** A BASE-FIRST CURRENCY IS QUOTED CODE-THEN-USD, E.G.    ***
012500*    *** EURUSD - EVERYTHING ELSE IS QUOTED USD-THEN-CODE,      ***
012600*    *** E.G. USDJPY                                            ***
012700     IF WS-BASE-FOUND
012800         MOVE LK-CURRENCY-CODE TO WS-PAIR-BASE-PART
012900         MOVE 'USD'            TO WS-PAIR-QUOTE-PART
013000     ELSE
013100         MOVE 'USD'            TO WS-PAIR-BASE-PART
013200         MOVE LK-CURRENCY-CODE TO WS-PAIR-QUOTE-PART.
013300     STRING WS-PAIR-BASE-PART  DELIMITED BY SIZE
013400            WS-PAIR-QUOTE-PART DELIMITED BY SIZE
013500         INTO LK-CURRENCY-PAIR.
013600
013700*  END OF PROGRAM FXRISK3
